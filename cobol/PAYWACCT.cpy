000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      paywacct.cpy                                           *
000050*      Commonwealth State Bank -- EFT Processing               *
000060*                                                              *
000070* Element of the peer-to-peer payment settlement batch.        *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* Shape of one ACCOUNT-TABLE entry.  Held in working storage
000130* by PAYBAT1 (the whole table, ascending by ACCT-T-NUMBER for
000140* SEARCH ALL) and passed by reference into PAYBAT2 (one entry
000150* for the payer, one for the payee) and PAYBAT3 (one entry at
000160* a time for the end-of-run consistency check).
000170*
000180* Caller supplies the 01/05 and the OCCURS/ASCENDING KEY/
000190* INDEXED BY clauses; this member starts at the 10 level so it
000200* can also be COPYed flat under a LINKAGE SECTION 01.
000210*
000220*---------------------------------------------------------------
000230* AMENDMENT HISTORY
000240*
000250*  DATE       INIT  TICKET    DESCRIPTION
000260*  03/11/1988  JWH  EFT-0012  Original entry shape, balance only.
000270*  09/02/1988  JWH  EFT-0031  Added unfulfilled-out/in sums.
000280*  01/14/1989  RNO  EFT-0058  Added fulfilled-history tables,
000290*                             both directions, capped at 10.
000300*  11/30/1998  MAS  EFT-0311  Y2K review -- no 2-digit years in
000310*                             this member, no change required.
000320*  04/08/2002  PKS  EFT-0402  Reviewed for the PAYBAT3 audit
000330*                             ticket -- ACCT-T-SUM-UNFUL-OUT/IN
000340*                             confirmed the correct fields for
000350*                             the recheck to compare against; no
000360*                             layout change required.
000370*  02/11/2003  PKS  EFT-0416  Dropped the ACCT-T-NUMBER-R redefine
000380*                             carried since EFT-0140 -- written
000390*                             for a branch-region edit on BRREGRPT
000400*                             that was never built, and nothing
000410*                             in PAYBAT1, PAYBAT2 or PAYBAT3 reads
000420*                             ACCT-T-REGION or ACCT-T-SEQUENCE.
000430*---------------------------------------------------------------
000440*
000450     10  ACCT-T-NUMBER              PIC 9(6).
000460     10  ACCT-T-BALANCE             PIC S9(9)V99 COMP-3.
000470     10  ACCT-T-SUM-UNFUL-OUT       PIC S9(9)V99 COMP-3.
000480     10  ACCT-T-SUM-UNFUL-IN        PIC S9(9)V99 COMP-3.
000490*
000500* Most-recent-10 fulfilled payments, outgoing (this account was
000510* the payer).  ACCT-T-HIST-OUT-COUNT never exceeds 10; once it
000520* hits 10 the oldest entry (subscript 1) is pushed out.
000530*
000540     10  ACCT-T-HIST-OUT-COUNT      PIC S9(4) COMP.
000550     10  ACCT-T-HIST-OUT OCCURS 10 TIMES.
000560         15  ACCT-T-HO-PAYID        PIC 9(6).
000570         15  ACCT-T-HO-AMOUNT       PIC S9(9)V99 COMP-3.
000580         15  ACCT-T-HO-TIME         PIC 9(14).
000590*
000600* Most-recent-10 fulfilled payments, incoming (this account was
000610* the payee).
000620*
000630     10  ACCT-T-HIST-IN-COUNT       PIC S9(4) COMP.
000640     10  ACCT-T-HIST-IN  OCCURS 10 TIMES.
000650         15  ACCT-T-HI-PAYID        PIC 9(6).
000660         15  ACCT-T-HI-AMOUNT       PIC S9(9)V99 COMP-3.
000670         15  ACCT-T-HI-TIME         PIC 9(14).
000680     10  FILLER                     PIC X(08).
