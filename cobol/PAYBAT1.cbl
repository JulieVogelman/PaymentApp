000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAYBAT1.
000030 AUTHOR.        J W HALVORSEN.
000040 INSTALLATION.  COMMONWEALTH STATE BANK - EFT PROCESSING.
000050 DATE-WRITTEN.  MARCH 1988.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - EFT PROCESSING USE ONLY.
000080*
000090*-----------------------------------------------------------*
000100*                                                           *
000110*  PAYBAT1                                                  *
000120*  Commonwealth State Bank -- EFT Processing                *
000130*                                                            *
000140*  Nightly peer-to-peer payment settlement run.              *
000150*                                                            *
000160*-----------------------------------------------------------*
000170*
000180***************************************************************
000190*    DESCRIPTION
000200*
000210* Driver for the nightly EFT settlement pass.  Reads the
000220* ACCOUNT master into a table, then reads the PAYMENT request
000230* file in arrival order, one request at a time.  Each request
000240* is validated, registered against both accounts as an
000250* unfulfilled obligation, then fulfillment is attempted
000260* immediately (this shop does not run a separate fulfillment
000270* pass -- see PAYBAT2).  A full PAYMENT record, including the
000280* result status, is written to PAYOUT for every request read.
000290* At end of file the accounts table is walked once more to
000300* print the ACCOUNT-REPORT and re-check that the unfulfilled
000310* sums on each account still tie to the unfulfilled payments
000320* on file for that account (see PAYBAT3).
000330*
000340***************************************************************
000350*    AMENDMENT HISTORY
000360*
000370*  DATE       INIT  TICKET    DESCRIPTION
000380*  03/11/1988  JWH  EFT-0012  Original settlement driver.
000390*  09/02/1988  JWH  EFT-0031  Moved fulfillment in-line with the
000400*                             request pass; added PAY-STATUS.
000410*  01/14/1989  RNO  EFT-0058  Added fulfilled-history reporting
000420*                             columns and the PAYBAT3 recheck.
000430*  06/19/1992  TXW  EFT-0140  Added UPSI-0 detail-suppress switch
000440*                             for month-end abbreviated runs.
000450*  11/30/1998  MAS  EFT-0311  Y2K -- widened the run timestamp to
000460*                             an 8 digit century date; see
000470*                             900-ESTABLISH-RUN-TIMESTAMP.
000480*  04/05/1999  MAS  EFT-0318  Y2K -- PAYFPAYO widened to 14 digit
000490*                             timestamps; no change needed here.
000500*  07/11/2001  PKS  EFT-0375  330-WRITE-PAYMENT-RESULT was coded
000510*                             with WRITE ... INVALID KEY, left
000520*                             over from an indexed PAYOUT design
000530*                             that was dropped before cutover --
000540*                             PAYOUT is line sequential, so the
000550*                             clause never fired.  Replaced with
000560*                             the WS-PAYOUT-STATUS check already
000570*                             used by every other file in here.
000580*  02/11/2003  PKS  EFT-0418  110-LOAD-ONE-ACCOUNT and
000590*                             310-PROCESS-ONE-PAYMENT were priming
000600*                             the read before the PERFORM loop and
000610*                             again at the bottom of the paragraph
000620*                             -- moved the READ to the top of each
000630*                             with a GO TO nnn-EXIT on end of
000640*                             file, matching this shop's usual
000650*                             read-loop idiom.
000660***************************************************************
000670*    FILES
000680*
000690*     ACCTIN  - ACCOUNT-FILE, input, line sequential, read once
000700*               to build ACCOUNT-TABLE.
000710*     PAYIN   - PAYMENT-FILE, input, line sequential, read in
000720*               arrival order.
000730*     PAYOUT  - PAYMENT-RESULTS-FILE, output, line sequential,
000740*               one record written per PAYIN record read.
000750*     ACCTRPT - ACCOUNT-REPORT-FILE, output, line sequential,
000760*               132 column print image.
000770*
000780***************************************************************
000790*    COPYBOOKS
000800*
000810*     PAYWACCT - shape of one ACCOUNT-TABLE entry.
000820*     PAYFPAYO - full PAYMENT record, also the PAYMENT-TABLE
000830*                entry shape used by the end of run recheck.
000840*
000850***************************************************************
000860*    CALLS
000870*
000880*     PAYBAT2 - register and attempt fulfillment of one payment.
000890*     PAYBAT3 - recompute and recheck one account's unfulfilled
000900*               sums at end of run.
000910*
000920***************************************************************
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SPECIAL-NAMES.
000960     UPSI-0 ON  STATUS IS DETAIL-LINES-SUPPRESSED
000970             OFF STATUS IS DETAIL-LINES-NOT-SUPPRESSED.
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000*
001010     SELECT ACCOUNT-FILE ASSIGN TO ACCTIN
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         ACCESS IS SEQUENTIAL
001040         FILE STATUS IS WS-ACCTIN-STATUS.
001050*
001060     SELECT PAYMENT-FILE ASSIGN TO PAYIN
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         ACCESS IS SEQUENTIAL
001090         FILE STATUS IS WS-PAYIN-STATUS.
001100*
001110     SELECT PAYMENT-RESULTS-FILE ASSIGN TO PAYOUT
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         ACCESS IS SEQUENTIAL
001140         FILE STATUS IS WS-PAYOUT-STATUS.
001150*
001160     SELECT ACCOUNT-REPORT-FILE ASSIGN TO ACCTRPT
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         ACCESS IS SEQUENTIAL
001190         FILE STATUS IS WS-ACCTRPT-STATUS.
001200*
001210***************************************************************
001220 DATA DIVISION.
001230 FILE SECTION.
001240*
001250 FD  ACCOUNT-FILE
001260     LABEL RECORDS ARE STANDARD
001270     RECORDING MODE IS F.
001280**** 01  COPY ACCTMSTR.
001290*    Input master carries only the number and the opening
001300*    balance -- the unfulfilled sums are always computed fresh
001310*    by this run, never read from the prior day's master.
001320 01  ACCT-IN-REC.
001330     05  ACCT-IN-NUMBER         PIC 9(6).
001340     05  ACCT-IN-BALANCE        PIC S9(9)V99.
001350     05  FILLER                 PIC X(03).
001360*
001370 FD  PAYMENT-FILE
001380     LABEL RECORDS ARE STANDARD
001390     RECORDING MODE IS F.
001400**** 01  COPY PAYREQST.
001410 01  PAY-IN-REC.
001420     05  PAY-IN-ID              PIC 9(6).
001430     05  PAY-IN-FROM-ACCT       PIC 9(6).
001440     05  PAY-IN-TO-ACCT         PIC 9(6).
001450     05  PAY-IN-AMOUNT          PIC S9(9)V99.
001460     05  FILLER                 PIC X(07).
001470*
001480 FD  PAYMENT-RESULTS-FILE
001490     LABEL RECORDS ARE STANDARD
001500     RECORDING MODE IS F.
001510 01  PAY-OUT-REC.
001520     COPY PAYFPAYO.
001530*
001540 FD  ACCOUNT-REPORT-FILE
001550     LABEL RECORDS ARE STANDARD
001560     RECORDING MODE IS F.
001570 01  REPORT-RECORD              PIC X(132).
001580*
001590***************************************************************
001600 WORKING-STORAGE SECTION.
001610***************************************************************
001620*
001630 01  WS-FILE-STATUSES.
001640     05  WS-ACCTIN-STATUS       PIC X(02) VALUE SPACES.
001650     05  WS-PAYIN-STATUS        PIC X(02) VALUE SPACES.
001660     05  WS-PAYOUT-STATUS       PIC X(02) VALUE SPACES.
001670     05  WS-ACCTRPT-STATUS      PIC X(02) VALUE SPACES.
001680     05  FILLER                 PIC X(08) VALUE SPACES.
001690*
001700 01  WS-SWITCHES.
001710     05  WS-ACCTIN-EOF-SW       PIC X     VALUE 'N'.
001720         88  ACCTIN-EOF                  VALUE 'Y'.
001730     05  WS-PAYIN-EOF-SW        PIC X     VALUE 'N'.
001740         88  PAYIN-EOF                   VALUE 'Y'.
001750     05  WS-VALID-SW            PIC X     VALUE 'Y'.
001760         88  PAYMENT-IS-VALID             VALUE 'Y'.
001770     05  WS-PAYER-FOUND-SW      PIC X     VALUE 'N'.
001780         88  PAYER-FOUND                  VALUE 'Y'.
001790     05  WS-PAYEE-FOUND-SW      PIC X     VALUE 'N'.
001800         88  PAYEE-FOUND                  VALUE 'Y'.
001810     05  FILLER                 PIC X(05) VALUE SPACES.
001820*
001830 01  WS-TABLE-LIMITS.
001840     05  WS-ACCT-MAX-ENTRIES    PIC S9(4) COMP VALUE +1000.
001850     05  WS-ACCT-ENTRY-COUNT    PIC S9(4) COMP VALUE +0.
001860     05  WS-PAY-MAX-ENTRIES     PIC S9(4) COMP VALUE +5000.
001870     05  WS-PAY-ENTRY-COUNT     PIC S9(4) COMP VALUE +0.
001880     05  WS-PAYER-NDX           PIC S9(4) COMP VALUE +0.
001890     05  WS-PAYEE-NDX           PIC S9(4) COMP VALUE +0.
001900     05  FILLER                 PIC X(06) VALUE SPACES.
001910*
001920 01  ACCOUNT-TABLE.
001930     05  ACCT-TABLE-ENTRY OCCURS 1000 TIMES
001940             ASCENDING KEY IS ACCT-T-NUMBER
001950             INDEXED BY ACCT-NDX.
001960         COPY PAYWACCT.
001970*
001980 01  PAYMENT-TABLE.
001990     05  PAY-TABLE-ENTRY OCCURS 5000 TIMES
002000             INDEXED BY PAY-NDX.
002010         COPY PAYFPAYO.
002020*
002030 01  PAY-RECORD.
002040     COPY PAYFPAYO.
002050*
002060 01  WS-RUN-TIMESTAMP-AREA.
002070     05  WS-SYSTEM-DATE8        PIC 9(8)  VALUE ZEROS.
002080     05  WS-SYSTEM-DATE8-R REDEFINES WS-SYSTEM-DATE8.
002090         10  WS-RUN-CCYY        PIC 9(4).
002100         10  WS-RUN-MM          PIC 9(2).
002110         10  WS-RUN-DD          PIC 9(2).
002120     05  WS-SYSTEM-TIME         PIC 9(8)  VALUE ZEROS.
002130     05  WS-RUN-TIMESTAMP       PIC 9(14) VALUE ZEROS.
002140     05  FILLER                 PIC X(04) VALUE SPACES.
002150*
002160 01  WS-CONTROL-TOTALS.
002170     05  WS-READ-COUNT          PIC S9(7)     COMP   VALUE +0.
002180     05  WS-FULFILLED-COUNT     PIC S9(7)     COMP   VALUE +0.
002190     05  WS-FULFILLED-AMOUNT    PIC S9(9)V99  COMP-3 VALUE +0.
002200     05  WS-NSF-COUNT           PIC S9(7)     COMP   VALUE +0.
002210     05  WS-NSF-AMOUNT          PIC S9(9)V99  COMP-3 VALUE +0.
002220     05  WS-ERROR-COUNT         PIC S9(7)     COMP   VALUE +0.
002230     05  WS-ERROR-AMOUNT        PIC S9(9)V99  COMP-3 VALUE +0.
002240     05  WS-REMAINING-UNFUL     PIC S9(9)V99  COMP-3 VALUE +0.
002250     05  FILLER                 PIC X(04) VALUE SPACES.
002260*
002270 01  WS-DISCREPANCY-AREA.
002280     05  WS-DISCREPANCY-SW      PIC X     VALUE 'N'.
002290         88  ACCOUNT-HAS-DISCREPANCY    VALUE 'Y'.
002300     05  WS-DISCREPANCY-MSG     PIC X(60) VALUE SPACES.
002310     05  FILLER                 PIC X(04) VALUE SPACES.
002320*
002330*        *******************
002340*            report lines
002350*        *******************
002360 01  RPT-HEADING1.
002370     05  FILLER PIC X(43)
002380         VALUE 'COMMONWEALTH STATE BANK - EFT SETTLEMENT   '.
002390     05  FILLER PIC X(07) VALUE 'RUN ON '.
002400     05  RPT-HDG-MM             PIC 99.
002410     05  FILLER                PIC X VALUE '/'.
002420     05  RPT-HDG-DD             PIC 99.
002430     05  FILLER                PIC X VALUE '/'.
002440     05  RPT-HDG-CCYY           PIC 9999.
002450     05  FILLER PIC X(69) VALUE SPACES.
002460 01  RPT-HEADING2.
002470     05  FILLER PIC X(06)  VALUE 'ACCT  '.
002480     05  FILLER PIC X(01)  VALUE ' '.
002490     05  FILLER PIC X(14)  VALUE '       BALANCE'.
002500     05  FILLER PIC X(01)  VALUE ' '.
002510     05  FILLER PIC X(14)  VALUE ' UNFULFILL-OUT'.
002520     05  FILLER PIC X(01)  VALUE ' '.
002530     05  FILLER PIC X(14)  VALUE '  UNFULFILL-IN'.
002540     05  FILLER PIC X(01)  VALUE ' '.
002550     05  FILLER PIC X(07)  VALUE 'FUL-OUT'.
002560     05  FILLER PIC X(01)  VALUE ' '.
002570     05  FILLER PIC X(06)  VALUE 'FUL-IN'.
002580     05  FILLER PIC X(67)  VALUE SPACES.
002590 01  RPT-HEADING3.
002600     05  FILLER PIC X(06)  VALUE ALL '-'.
002610     05  FILLER PIC X(01)  VALUE ' '.
002620     05  FILLER PIC X(14)  VALUE ALL '-'.
002630     05  FILLER PIC X(01)  VALUE ' '.
002640     05  FILLER PIC X(14)  VALUE ALL '-'.
002650     05  FILLER PIC X(01)  VALUE ' '.
002660     05  FILLER PIC X(14)  VALUE ALL '-'.
002670     05  FILLER PIC X(01)  VALUE ' '.
002680     05  FILLER PIC X(07)  VALUE ALL '-'.
002690     05  FILLER PIC X(01)  VALUE ' '.
002700     05  FILLER PIC X(06)  VALUE ALL '-'.
002710     05  FILLER PIC X(67)  VALUE SPACES.
002720 01  RPT-DETAIL.
002730     05  RPT-ACCOUNT            PIC Z(5)9.
002740     05  FILLER                 PIC X     VALUE ' '.
002750     05  RPT-BALANCE            PIC ZZZZZZZZ9.99-.
002760     05  FILLER                 PIC X     VALUE ' '.
002770     05  RPT-UNFUL-OUT          PIC ZZZZZZZZ9.99-.
002780     05  FILLER                 PIC X     VALUE ' '.
002790     05  RPT-UNFUL-IN           PIC ZZZZZZZZ9.99-.
002800     05  FILLER                 PIC X     VALUE ' '.
002810     05  RPT-FUL-OUT-CNT        PIC ZZ9.
002820     05  FILLER                 PIC X(04) VALUE SPACES.
002830     05  RPT-FUL-IN-CNT         PIC ZZ9.
002840     05  FILLER                 PIC X(55) VALUE SPACES.
002850 01  RPT-DISCREPANCY.
002860     05  FILLER                 PIC X(10)
002870                      VALUE '  *** '.
002880     05  RPT-DISC-TEXT          PIC X(60) VALUE SPACES.
002890     05  FILLER                 PIC X(62) VALUE SPACES.
002900 01  RPT-TOTALS-HDR1.
002910     05  FILLER PIC X(26) VALUE 'CONTROL TOTALS            '.
002920     05  FILLER PIC X(106) VALUE SPACES.
002930 01  RPT-TOTALS-HDR2.
002940     05  FILLER PIC X(100) VALUE ALL '-'.
002950     05  FILLER PIC X(32)  VALUE SPACES.
002960 01  RPT-TOTALS-DETAIL.
002970     05  FILLER              PIC XX       VALUE SPACES.
002980     05  RPT-TOTALS-TYPE     PIC X(15).
002990     05  FILLER              PIC X(2)     VALUE ': '.
003000     05  RPT-TOTALS-ITEM1    PIC X(11).
003010     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
003020     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
003030                             PIC ZZZZZZZZ9.99-.
003040     05  FILLER              PIC X(3)     VALUE SPACES.
003050     05  RPT-TOTALS-ITEM2    PIC X(11).
003060     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
003070     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2
003080                             PIC ZZZZZZZZ9.99-.
003090     05  FILLER              PIC X(3)     VALUE SPACES.
003100     05  RPT-TOTALS-ITEM3    PIC X(11).
003110     05  RPT-TOTALS-VALUE3   PIC ZZZ,ZZZ,ZZ9.
003120     05  RPT-TOTALS-VALUE3D  REDEFINES RPT-TOTALS-VALUE3
003130                             PIC ZZZZZZZZ9.99-.
003140     05  FILLER              PIC X(20)    VALUE SPACES.
003150 01  RPT-SPACES.
003160     05  FILLER              PIC X(132)   VALUE SPACES.
003170*
003180***************************************************************
003190 PROCEDURE DIVISION.
003200***************************************************************
003210*
003220 000-MAIN.
003230     PERFORM 900-OPEN-FILES.
003240     PERFORM 901-ESTABLISH-RUN-TIMESTAMP.
003250     PERFORM 100-LOAD-ACCOUNT-TABLE.
003260     PERFORM 800-INIT-REPORT.
003270     PERFORM 300-PROCESS-PAYMENTS.
003280     PERFORM 400-ASSESS-ACCOUNTS.
003290     PERFORM 420-WRITE-GRAND-TOTALS.
003300     PERFORM 905-CLOSE-FILES.
003310     GOBACK.
003320*
003330***************************************************************
003340*    LOAD THE ACCOUNT MASTER INTO THE TABLE
003350***************************************************************
003360 100-LOAD-ACCOUNT-TABLE.
003370     PERFORM 110-LOAD-ONE-ACCOUNT THRU 110-EXIT
003380         UNTIL ACCTIN-EOF.
003390*
003400 110-LOAD-ONE-ACCOUNT.
003410     PERFORM 700-READ-ACCOUNT-FILE.
003420     IF ACCTIN-EOF
003430         GO TO 110-EXIT.
003440     IF WS-ACCT-ENTRY-COUNT NOT LESS THAN WS-ACCT-MAX-ENTRIES
003450         DISPLAY 'PAYBAT1 - ACCOUNT TABLE FULL, RUN ABORTED'
003460         MOVE 16 TO RETURN-CODE
003470         GOBACK.
003480     ADD 1 TO WS-ACCT-ENTRY-COUNT.
003490     SET ACCT-NDX TO WS-ACCT-ENTRY-COUNT.
003500     MOVE ACCT-IN-NUMBER   TO ACCT-T-NUMBER (ACCT-NDX).
003510     MOVE ACCT-IN-BALANCE  TO ACCT-T-BALANCE (ACCT-NDX).
003520     MOVE ZEROS            TO ACCT-T-SUM-UNFUL-OUT (ACCT-NDX)
003530                               ACCT-T-SUM-UNFUL-IN  (ACCT-NDX)
003540                               ACCT-T-HIST-OUT-COUNT (ACCT-NDX)
003550                               ACCT-T-HIST-IN-COUNT  (ACCT-NDX).
003560 110-EXIT.
003570     EXIT.
003580*
003590***************************************************************
003600*    PROCESS THE PAYMENT REQUEST FILE, ONE RECORD AT A TIME
003610***************************************************************
003620 300-PROCESS-PAYMENTS.
003630     PERFORM 310-PROCESS-ONE-PAYMENT THRU 310-EXIT
003640         UNTIL PAYIN-EOF.
003650*
003660 310-PROCESS-ONE-PAYMENT.
003670     PERFORM 710-READ-PAYMENT-FILE.
003680     IF PAYIN-EOF
003690         GO TO 310-EXIT.
003700     MOVE PAY-IN-ID         TO PAY-ID.
003710     MOVE PAY-IN-FROM-ACCT  TO PAY-FROM-ACCT.
003720     MOVE PAY-IN-TO-ACCT    TO PAY-TO-ACCT.
003730     MOVE PAY-IN-AMOUNT     TO PAY-AMOUNT.
003740     MOVE 'N'               TO PAY-FULFILLED.
003750     MOVE WS-RUN-TIMESTAMP  TO PAY-TIME-REQUESTED.
003760     MOVE 0                 TO PAY-TIME-FULFILLED.
003770     MOVE SPACES            TO PAY-STATUS.
003780*
003790     PERFORM 320-VALIDATE-PAYMENT.
003800*
003810     IF PAYMENT-IS-VALID
003820         CALL 'PAYBAT2' USING PAY-RECORD,
003830                               ACCT-TABLE-ENTRY (WS-PAYER-NDX),
003840                               ACCT-TABLE-ENTRY (WS-PAYEE-NDX),
003850                               WS-RUN-TIMESTAMP
003860         IF PAY-STATUS-OK
003870             ADD 1 TO WS-FULFILLED-COUNT
003880             ADD PAY-AMOUNT TO WS-FULFILLED-AMOUNT
003890         ELSE
003900             ADD 1 TO WS-NSF-COUNT
003910             ADD PAY-AMOUNT TO WS-NSF-AMOUNT
003920     ELSE
003930         MOVE 'ER' TO PAY-STATUS
003940         ADD 1 TO WS-ERROR-COUNT
003950         ADD PAY-AMOUNT TO WS-ERROR-AMOUNT.
003960*
003970     PERFORM 330-WRITE-PAYMENT-RESULT.
003980     PERFORM 340-SAVE-PAYMENT-IN-TABLE.
003990     ADD 1 TO WS-READ-COUNT.
004000 310-EXIT.
004010     EXIT.
004020*
004030 320-VALIDATE-PAYMENT.
004040     MOVE 'Y' TO WS-VALID-SW.
004050     PERFORM 321-FIND-PAYER.
004060     PERFORM 322-FIND-PAYEE.
004070     IF NOT PAYER-FOUND OR NOT PAYEE-FOUND
004080         MOVE 'N' TO WS-VALID-SW
004090     ELSE
004100         IF PAY-FROM-ACCT = PAY-TO-ACCT
004110             MOVE 'N' TO WS-VALID-SW
004120         ELSE
004130             IF PAY-AMOUNT = ZERO
004140                 MOVE 'N' TO WS-VALID-SW.
004150*
004160 321-FIND-PAYER.
004170     MOVE 'N' TO WS-PAYER-FOUND-SW.
004180     SET ACCT-NDX TO 1.
004190     SEARCH ALL ACCT-TABLE-ENTRY
004200         AT END
004210             MOVE 'N' TO WS-PAYER-FOUND-SW
004220         WHEN ACCT-T-NUMBER (ACCT-NDX) = PAY-FROM-ACCT
004230             MOVE 'Y' TO WS-PAYER-FOUND-SW
004240             SET WS-PAYER-NDX TO ACCT-NDX.
004250*
004260 322-FIND-PAYEE.
004270     MOVE 'N' TO WS-PAYEE-FOUND-SW.
004280     SET ACCT-NDX TO 1.
004290     SEARCH ALL ACCT-TABLE-ENTRY
004300         AT END
004310             MOVE 'N' TO WS-PAYEE-FOUND-SW
004320         WHEN ACCT-T-NUMBER (ACCT-NDX) = PAY-TO-ACCT
004330             MOVE 'Y' TO WS-PAYEE-FOUND-SW
004340             SET WS-PAYEE-NDX TO ACCT-NDX.
004350*
004360 330-WRITE-PAYMENT-RESULT.
004370     MOVE PAY-RECORD TO PAY-OUT-REC.
004380     WRITE PAY-OUT-REC.
004390     IF WS-PAYOUT-STATUS NOT = '00'
004400         DISPLAY 'PAYBAT1 - ERROR WRITING PAYOUT. RC: '
004410                 WS-PAYOUT-STATUS.
004420*
004430 340-SAVE-PAYMENT-IN-TABLE.
004440     IF WS-PAY-ENTRY-COUNT NOT LESS THAN WS-PAY-MAX-ENTRIES
004450         DISPLAY 'PAYBAT1 - PAYMENT TABLE FULL, RUN ABORTED'
004460         MOVE 16 TO RETURN-CODE
004470         GOBACK.
004480     ADD 1 TO WS-PAY-ENTRY-COUNT.
004490     SET PAY-NDX TO WS-PAY-ENTRY-COUNT.
004500     MOVE PAY-RECORD TO PAY-TABLE-ENTRY (PAY-NDX).
004510*
004520***************************************************************
004530*    END OF RUN ASSESSMENT
004540***************************************************************
004550 400-ASSESS-ACCOUNTS.
004560     IF WS-ACCT-ENTRY-COUNT > 0
004570         PERFORM 410-ASSESS-ONE-ACCOUNT THRU 410-EXIT
004580             VARYING ACCT-NDX FROM 1 BY 1
004590             UNTIL ACCT-NDX > WS-ACCT-ENTRY-COUNT.
004600*
004610 410-ASSESS-ONE-ACCOUNT.
004620     MOVE 'N' TO WS-DISCREPANCY-SW.
004630     MOVE SPACES TO WS-DISCREPANCY-MSG.
004640     CALL 'PAYBAT3' USING ACCT-TABLE-ENTRY (ACCT-NDX),
004650                           PAYMENT-TABLE,
004660                           WS-PAY-ENTRY-COUNT,
004670                           WS-DISCREPANCY-SW,
004680                           WS-DISCREPANCY-MSG.
004690     IF DETAIL-LINES-NOT-SUPPRESSED
004700         PERFORM 820-WRITE-DETAIL-LINE.
004710     IF ACCOUNT-HAS-DISCREPANCY
004720         PERFORM 830-WRITE-DISCREPANCY-LINE.
004730     ADD ACCT-T-SUM-UNFUL-OUT (ACCT-NDX) TO WS-REMAINING-UNFUL.
004740 410-EXIT.
004750     EXIT.
004760*
004770 420-WRITE-GRAND-TOTALS.
004780     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004790     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1.
004800     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR2.
004810*
004820     MOVE SPACES           TO RPT-TOTALS-DETAIL.
004830     MOVE 'REQUESTS'       TO RPT-TOTALS-TYPE.
004840     MOVE '      READ:'    TO RPT-TOTALS-ITEM1.
004850     MOVE WS-READ-COUNT    TO RPT-TOTALS-VALUE1.
004860     MOVE ' FULFILLED:'    TO RPT-TOTALS-ITEM2.
004870     MOVE WS-FULFILLED-COUNT TO RPT-TOTALS-VALUE2.
004880     MOVE '    ERRORS:'    TO RPT-TOTALS-ITEM3.
004890     MOVE WS-ERROR-COUNT   TO RPT-TOTALS-VALUE3.
004900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004910*
004920     MOVE SPACES              TO RPT-TOTALS-DETAIL.
004930     MOVE 'AMOUNTS'           TO RPT-TOTALS-TYPE.
004940     MOVE ' FULFILLED:'       TO RPT-TOTALS-ITEM1.
004950     MOVE WS-FULFILLED-AMOUNT TO RPT-TOTALS-VALUE1D.
004960     MOVE '       NSF:'       TO RPT-TOTALS-ITEM2.
004970     MOVE WS-NSF-AMOUNT       TO RPT-TOTALS-VALUE2D.
004980     MOVE '   REMAINS:'       TO RPT-TOTALS-ITEM3.
004990     MOVE WS-REMAINING-UNFUL  TO RPT-TOTALS-VALUE3D.
005000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
005010*
005020     MOVE SPACES           TO RPT-TOTALS-DETAIL.
005030     MOVE 'REJECTED'       TO RPT-TOTALS-TYPE.
005040     MOVE '       NSF:'    TO RPT-TOTALS-ITEM1.
005050     MOVE WS-NSF-COUNT     TO RPT-TOTALS-VALUE1.
005060     MOVE '    ERRORS:'    TO RPT-TOTALS-ITEM2.
005070     MOVE WS-ERROR-COUNT   TO RPT-TOTALS-VALUE2.
005080     MOVE SPACES           TO RPT-TOTALS-ITEM3.
005090     MOVE ZEROS            TO RPT-TOTALS-VALUE3.
005100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
005110*
005120***************************************************************
005130*    READ PARAGRAPHS
005140***************************************************************
005150 700-READ-ACCOUNT-FILE.
005160     READ ACCOUNT-FILE
005170         AT END MOVE 'Y' TO WS-ACCTIN-EOF-SW.
005180     IF WS-ACCTIN-STATUS NOT = '00' AND NOT ACCTIN-EOF
005190         DISPLAY 'PAYBAT1 - ERROR READING ACCTIN. RC: '
005200                 WS-ACCTIN-STATUS
005210         MOVE 'Y' TO WS-ACCTIN-EOF-SW.
005220*
005230 710-READ-PAYMENT-FILE.
005240     READ PAYMENT-FILE
005250         AT END MOVE 'Y' TO WS-PAYIN-EOF-SW.
005260     IF WS-PAYIN-STATUS NOT = '00' AND NOT PAYIN-EOF
005270         DISPLAY 'PAYBAT1 - ERROR READING PAYIN. RC: '
005280                 WS-PAYIN-STATUS
005290         MOVE 'Y' TO WS-PAYIN-EOF-SW.
005300*
005310***************************************************************
005320*    REPORT PARAGRAPHS
005330***************************************************************
005340 800-INIT-REPORT.
005350     MOVE WS-RUN-CCYY TO RPT-HDG-CCYY.
005360     MOVE WS-RUN-MM   TO RPT-HDG-MM.
005370     MOVE WS-RUN-DD   TO RPT-HDG-DD.
005380     WRITE REPORT-RECORD FROM RPT-HEADING1 AFTER PAGE.
005390     WRITE REPORT-RECORD FROM RPT-HEADING2.
005400     WRITE REPORT-RECORD FROM RPT-HEADING3.
005410*
005420 820-WRITE-DETAIL-LINE.
005430     MOVE ACCT-T-NUMBER (ACCT-NDX)       TO RPT-ACCOUNT.
005440     MOVE ACCT-T-BALANCE (ACCT-NDX)      TO RPT-BALANCE.
005450     MOVE ACCT-T-SUM-UNFUL-OUT (ACCT-NDX) TO RPT-UNFUL-OUT.
005460     MOVE ACCT-T-SUM-UNFUL-IN (ACCT-NDX)  TO RPT-UNFUL-IN.
005470     MOVE ACCT-T-HIST-OUT-COUNT (ACCT-NDX) TO RPT-FUL-OUT-CNT.
005480     MOVE ACCT-T-HIST-IN-COUNT (ACCT-NDX)  TO RPT-FUL-IN-CNT.
005490     WRITE REPORT-RECORD FROM RPT-DETAIL.
005500*
005510 830-WRITE-DISCREPANCY-LINE.
005520     MOVE WS-DISCREPANCY-MSG TO RPT-DISC-TEXT.
005530     WRITE REPORT-RECORD FROM RPT-DISCREPANCY.
005540*
005550***************************************************************
005560*    OPEN / CLOSE / RUN TIMESTAMP
005570***************************************************************
005580 900-OPEN-FILES.
005590     OPEN INPUT  ACCOUNT-FILE
005600          INPUT  PAYMENT-FILE
005610          OUTPUT PAYMENT-RESULTS-FILE
005620          OUTPUT ACCOUNT-REPORT-FILE.
005630     IF WS-ACCTIN-STATUS NOT = '00'
005640         DISPLAY 'PAYBAT1 - ERROR OPENING ACCTIN. RC: '
005650                 WS-ACCTIN-STATUS
005660         MOVE 16 TO RETURN-CODE
005670         GOBACK.
005680     IF WS-PAYIN-STATUS NOT = '00'
005690         DISPLAY 'PAYBAT1 - ERROR OPENING PAYIN. RC: '
005700                 WS-PAYIN-STATUS
005710         MOVE 16 TO RETURN-CODE
005720         GOBACK.
005730*
005740 901-ESTABLISH-RUN-TIMESTAMP.
005750*    Y2K -- EFT-0311 widened this to an 8 digit century date.
005760     ACCEPT WS-SYSTEM-DATE8 FROM DATE YYYYMMDD.                   EFT-0311
005770     ACCEPT WS-SYSTEM-TIME  FROM TIME.                            EFT-0311
005780     STRING WS-SYSTEM-DATE8   DELIMITED BY SIZE
005790            WS-SYSTEM-TIME (1:6) DELIMITED BY SIZE
005800       INTO WS-RUN-TIMESTAMP.
005810*
005820 905-CLOSE-FILES.
005830     CLOSE ACCOUNT-FILE
005840           PAYMENT-FILE
005850           PAYMENT-RESULTS-FILE
005860           ACCOUNT-REPORT-FILE.
005870*
005880      END OF PROGRAM PAYBAT1
