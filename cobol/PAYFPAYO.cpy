000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      payfpayo.cpy                                           *
000050*      Commonwealth State Bank -- EFT Processing               *
000060*                                                              *
000070* Element of the peer-to-peer payment settlement batch.        *
000080*               @BANNER_END@                                   *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120* Full PAYMENT record -- the PAYMENT-RESULTS output FD record in
000130* PAYBAT1, the LINKAGE record PAYBAT2 fills in, and one entry of
000140* the in-memory PAYMENT-TABLE PAYBAT3 re-scans at end of run.
000150* One copybook, three jobs -- byte layout must not drift.
000160*
000170*---------------------------------------------------------------
000180* AMENDMENT HISTORY
000190*
000200*  DATE       INIT  TICKET    DESCRIPTION
000210*  03/11/1988  JWH  EFT-0012  Original layout, no status byte --
000220*                             fulfillment was a separate pass.
000230*  09/02/1988  JWH  EFT-0031  PAY-FULFILLED and PAY-STATUS added
000240*                             when fulfillment moved in-line.
000250*  01/14/1989  RNO  EFT-0058  PAY-TIME-FULFILLED added to support
000260*                             the fulfilled-history tables.
000270*  11/30/1998  MAS  EFT-0311  Y2K -- PAY-TIME-* widened to 14
000280*                             digit CCYYMMDDHHMMSS, was 12.
000290*  04/08/2002  PKS  EFT-0402  Reviewed for the PAYBAT3 audit
000300*                             ticket -- PAY-STATUS-NSF 88 level
000310*                             confirmed present and correctly
000320*                             valued; no layout change required.
000330*  02/11/2003  PKS  EFT-0417  Dropped the PAY-TIME-REQ-R redefine
000340*                             and its PAY-TR-CCYY/MM/DD/HH/MI/SS
000350*                             elementary fields -- no program in
000360*                             this load module ever broke the
000370*                             timestamp down by component; the
000380*                             recent-payments query compares the
000390*                             full 14 digit PAY-TIME-FULFILLED.
000400*---------------------------------------------------------------
000410*
000420     10  PAY-ID                     PIC 9(6).
000430     10  PAY-FROM-ACCT              PIC 9(6).
000440     10  PAY-TO-ACCT                PIC 9(6).
000450     10  PAY-AMOUNT                 PIC S9(9)V99.
000460     10  PAY-FULFILLED              PIC X.
000470         88  PAY-IS-FULFILLED       VALUE 'Y'.
000480         88  PAY-NOT-FULFILLED      VALUE 'N'.
000490     10  PAY-TIME-REQUESTED         PIC 9(14).
000500     10  PAY-TIME-FULFILLED         PIC 9(14).
000510     10  PAY-STATUS                 PIC X(02).
000520         88  PAY-STATUS-OK          VALUE 'OK'.
000530         88  PAY-STATUS-NSF         VALUE 'NF'.
000540         88  PAY-STATUS-ERROR       VALUE 'ER'.
000550     10  FILLER                     PIC X(10).
