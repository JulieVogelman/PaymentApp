000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAYBAT2.
000030 AUTHOR.        J W HALVORSEN.
000040 INSTALLATION.  COMMONWEALTH STATE BANK - EFT PROCESSING.
000050 DATE-WRITTEN.  MARCH 1988.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - EFT PROCESSING USE ONLY.
000080*
000090*-----------------------------------------------------------*
000100*                                                           *
000110*  PAYBAT2                                                  *
000120*  Commonwealth State Bank -- EFT Processing                *
000130*                                                            *
000140*  Register one payment request against both accounts and   *
000150*  attempt immediate fulfillment.  Called once per request   *
000160*  from PAYBAT1.                                             *
000170*                                                            *
000180*-----------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* Caller has already confirmed that both accounts exist, that
000240* they are not the same account, and that the amount is not
000250* zero.  This program registers the request as an unfulfilled
000260* obligation against both accounts (outgoing sum on the payer,
000270* incoming sum on the payee), then attempts to fulfil it right
000280* away against the payer's current balance.  When the balance
000290* covers the amount, funds move immediately, the obligation is
000300* taken back off the unfulfilled sums, and a fulfilled-history
000310* entry is appended to each side (oldest entry pushed out once
000320* the 10 slot table is full).  When the balance does not cover
000330* the amount the request is left registered and PAY-STATUS is
000340* set NSF; PAYBAT1 will still write it to PAYOUT as unfulfilled.
000350*
000360***************************************************************
000370*    AMENDMENT HISTORY
000380*
000390*  DATE       INIT  TICKET    DESCRIPTION
000400*  09/02/1988  JWH  EFT-0031  Original -- split out of PAYBAT1
000410*                             when fulfillment moved in-line.
000420*  01/14/1989  RNO  EFT-0058  Added fulfilled-history append,
000430*                             10 entry cap each direction.
000440*  02/02/1989  RNO  EFT-0061  Fixed sign on ACCT-T-SUM-UNFUL-IN
000450*                             adjustment -- was being added
000460*                             twice on fulfilled requests.
000470*  11/30/1998  MAS  EFT-0311  Y2K -- LK-RUN-TIMESTAMP widened to
000480*                             14 digits, passed in from PAYBAT1
000490*                             rather than read locally.
000500*  04/08/2002  PKS  EFT-0402  Audit ticket on the PAYBAT3 recheck
000510*                             (see that member) reviewed this
000520*                             program's sum maintenance too --
000530*                             100-REGISTER-PAYMENT and
000540*                             200-ATTEMPT-FULFILLMENT confirmed
000550*                             correct, no change made here.
000560*  02/11/2003  PKS  EFT-0415  Added a PAY-IS-FULFILLED guard at
000570*                             the top of 200-ATTEMPT-FULFILLMENT
000580*                             per the standards review -- cannot
000590*                             fire the way PAYBAT1 drives this
000600*                             member today, one request per call,
000610*                             but the rule says to check.
000620***************************************************************
000630*    LINKAGE
000640*
000650*     LK-PAYMENT        - the payment request being settled.
000660*     LK-PAYER-ACCOUNT  - payer's ACCOUNT-TABLE entry.
000670*     LK-PAYEE-ACCOUNT  - payee's ACCOUNT-TABLE entry.
000680*     LK-RUN-TIMESTAMP  - this run's timestamp, for the
000690*                         fulfilled-history time stamp.
000700*
000710***************************************************************
000720 ENVIRONMENT DIVISION.
000730 INPUT-OUTPUT SECTION.
000740*
000750*    No files in this member -- LK-PAYMENT, LK-PAYER-ACCOUNT and
000760*    LK-PAYEE-ACCOUNT all arrive by reference from PAYBAT1.
000770***************************************************************
000780 DATA DIVISION.
000790 WORKING-STORAGE SECTION.
000800***************************************************************
000810*
000820 01  WS-SWITCHES.
000830     05  WS-SUFFICIENT-FUNDS-SW PIC X     VALUE 'N'.
000840         88  FUNDS-SUFFICIENT           VALUE 'Y'.
000850     05  FILLER                 PIC X(05) VALUE SPACES.
000860*
000870 01  WS-WORK-AREA.
000880     05  WS-HIST-NDX            PIC S9(4) COMP VALUE +0.
000890     05  WS-HIST-SHIFT-NDX      PIC S9(4) COMP VALUE +0.
000900     05  FILLER                 PIC X(04) VALUE SPACES.
000910*
000920***************************************************************
000930 LINKAGE SECTION.
000940***************************************************************
000950*
000960 01  LK-PAYMENT.
000970     COPY PAYFPAYO.
000980*
000990 01  LK-PAYER-ACCOUNT.
001000     COPY PAYWACCT.
001010*
001020 01  LK-PAYEE-ACCOUNT.
001030     COPY PAYWACCT.
001040*
001050 01  LK-RUN-TIMESTAMP           PIC 9(14).
001060*
001070***************************************************************
001080 PROCEDURE DIVISION USING LK-PAYMENT, LK-PAYER-ACCOUNT,
001090                          LK-PAYEE-ACCOUNT, LK-RUN-TIMESTAMP.
001100***************************************************************
001110*
001120 000-MAIN.
001130     PERFORM 100-REGISTER-PAYMENT.
001140     PERFORM 200-ATTEMPT-FULFILLMENT THRU 200-EXIT.
001150     GOBACK.
001160*
001170***************************************************************
001180*    REGISTER THE REQUEST AS AN UNFULFILLED OBLIGATION
001190***************************************************************
001200 100-REGISTER-PAYMENT.
001210     ADD PAY-AMOUNT TO ACCT-T-SUM-UNFUL-OUT OF LK-PAYER-ACCOUNT.
001220     ADD PAY-AMOUNT TO ACCT-T-SUM-UNFUL-IN  OF LK-PAYEE-ACCOUNT.
001230*
001240***************************************************************
001250*    ATTEMPT IMMEDIATE FULFILLMENT AGAINST THE PAYER BALANCE
001260***************************************************************
001270 200-ATTEMPT-FULFILLMENT.
001280*    EFT-0415 -- a request to fulfil a payment already marked
001290*    fulfilled is an error; cannot happen the way PAYBAT1 calls
001300*    this member today, one pass per request, but guard anyway.
001310     IF PAY-IS-FULFILLED
001320         GO TO 200-EXIT.
001330     MOVE 'N' TO WS-SUFFICIENT-FUNDS-SW.
001340     IF ACCT-T-BALANCE OF LK-PAYER-ACCOUNT
001350             NOT LESS THAN PAY-AMOUNT
001360         MOVE 'Y' TO WS-SUFFICIENT-FUNDS-SW.
001370*
001380     IF FUNDS-SUFFICIENT
001390         SUBTRACT PAY-AMOUNT FROM
001400                  ACCT-T-BALANCE OF LK-PAYER-ACCOUNT
001410         ADD      PAY-AMOUNT TO
001420                  ACCT-T-BALANCE OF LK-PAYEE-ACCOUNT
001430         SUBTRACT PAY-AMOUNT FROM
001440                  ACCT-T-SUM-UNFUL-OUT OF LK-PAYER-ACCOUNT
001450         SUBTRACT PAY-AMOUNT FROM
001460                  ACCT-T-SUM-UNFUL-IN  OF LK-PAYEE-ACCOUNT
001470         MOVE 'Y'             TO PAY-FULFILLED
001480         MOVE LK-RUN-TIMESTAMP TO PAY-TIME-FULFILLED
001490         MOVE 'OK'            TO PAY-STATUS
001500         PERFORM 300-APPEND-HISTORY-OUT
001510         PERFORM 310-APPEND-HISTORY-IN
001520     ELSE
001530         MOVE 'N'  TO PAY-FULFILLED
001540         MOVE 'NF' TO PAY-STATUS.
001550 200-EXIT.
001560     EXIT.
001570*
001580***************************************************************
001590*    APPEND TO THE 10 ENTRY FULFILLED HISTORY, EITHER SIDE
001600***************************************************************
001610 300-APPEND-HISTORY-OUT.
001620     IF ACCT-T-HIST-OUT-COUNT OF LK-PAYER-ACCOUNT < 10
001630         ADD 1 TO ACCT-T-HIST-OUT-COUNT OF LK-PAYER-ACCOUNT
001640         SET WS-HIST-NDX
001650             TO ACCT-T-HIST-OUT-COUNT OF LK-PAYER-ACCOUNT
001660     ELSE
001670         SET WS-HIST-SHIFT-NDX TO 1
001680         PERFORM 301-SHIFT-ONE-HIST-OUT THRU 301-EXIT
001690             UNTIL WS-HIST-SHIFT-NDX > 9
001700         SET WS-HIST-NDX TO 10.
001710     MOVE PAY-ID     TO ACCT-T-HO-PAYID (WS-HIST-NDX)
001720                                        OF LK-PAYER-ACCOUNT.
001730     MOVE PAY-AMOUNT TO ACCT-T-HO-AMOUNT (WS-HIST-NDX)
001740                                        OF LK-PAYER-ACCOUNT.
001750     MOVE LK-RUN-TIMESTAMP TO ACCT-T-HO-TIME (WS-HIST-NDX)
001760                                        OF LK-PAYER-ACCOUNT.
001770*
001780 301-SHIFT-ONE-HIST-OUT.
001790     MOVE ACCT-T-HO-PAYID (WS-HIST-SHIFT-NDX + 1)
001800                         OF LK-PAYER-ACCOUNT
001810       TO ACCT-T-HO-PAYID (WS-HIST-SHIFT-NDX)
001820                         OF LK-PAYER-ACCOUNT.
001830     MOVE ACCT-T-HO-AMOUNT (WS-HIST-SHIFT-NDX + 1)
001840                         OF LK-PAYER-ACCOUNT
001850       TO ACCT-T-HO-AMOUNT (WS-HIST-SHIFT-NDX)
001860                         OF LK-PAYER-ACCOUNT.
001870     MOVE ACCT-T-HO-TIME (WS-HIST-SHIFT-NDX + 1)
001880                         OF LK-PAYER-ACCOUNT
001890       TO ACCT-T-HO-TIME (WS-HIST-SHIFT-NDX)
001900                         OF LK-PAYER-ACCOUNT.
001910     ADD 1 TO WS-HIST-SHIFT-NDX.
001920 301-EXIT.
001930     EXIT.
001940*
001950 310-APPEND-HISTORY-IN.
001960     IF ACCT-T-HIST-IN-COUNT OF LK-PAYEE-ACCOUNT < 10
001970         ADD 1 TO ACCT-T-HIST-IN-COUNT OF LK-PAYEE-ACCOUNT
001980         SET WS-HIST-NDX
001990             TO ACCT-T-HIST-IN-COUNT OF LK-PAYEE-ACCOUNT
002000     ELSE
002010         SET WS-HIST-SHIFT-NDX TO 1
002020         PERFORM 311-SHIFT-ONE-HIST-IN THRU 311-EXIT
002030             UNTIL WS-HIST-SHIFT-NDX > 9
002040         SET WS-HIST-NDX TO 10.
002050     MOVE PAY-ID     TO ACCT-T-HI-PAYID (WS-HIST-NDX)
002060                                        OF LK-PAYEE-ACCOUNT.
002070     MOVE PAY-AMOUNT TO ACCT-T-HI-AMOUNT (WS-HIST-NDX)
002080                                        OF LK-PAYEE-ACCOUNT.
002090     MOVE LK-RUN-TIMESTAMP TO ACCT-T-HI-TIME (WS-HIST-NDX)
002100                                        OF LK-PAYEE-ACCOUNT.
002110*
002120 311-SHIFT-ONE-HIST-IN.
002130     MOVE ACCT-T-HI-PAYID (WS-HIST-SHIFT-NDX + 1)
002140                         OF LK-PAYEE-ACCOUNT
002150       TO ACCT-T-HI-PAYID (WS-HIST-SHIFT-NDX)
002160                         OF LK-PAYEE-ACCOUNT.
002170     MOVE ACCT-T-HI-AMOUNT (WS-HIST-SHIFT-NDX + 1)
002180                         OF LK-PAYEE-ACCOUNT
002190       TO ACCT-T-HI-AMOUNT (WS-HIST-SHIFT-NDX)
002200                         OF LK-PAYEE-ACCOUNT.
002210     MOVE ACCT-T-HI-TIME (WS-HIST-SHIFT-NDX + 1)
002220                         OF LK-PAYEE-ACCOUNT
002230       TO ACCT-T-HI-TIME (WS-HIST-SHIFT-NDX)
002240                         OF LK-PAYEE-ACCOUNT.
002250     ADD 1 TO WS-HIST-SHIFT-NDX.
002260 311-EXIT.
002270     EXIT.
002280*
002290      END OF PROGRAM PAYBAT2
