000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAYBAT3.
000030 AUTHOR.        R N OKAFOR.
000040 INSTALLATION.  COMMONWEALTH STATE BANK - EFT PROCESSING.
000050 DATE-WRITTEN.  JANUARY 1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - EFT PROCESSING USE ONLY.
000080*
000090*-----------------------------------------------------------*
000100*                                                           *
000110*  PAYBAT3                                                  *
000120*  Commonwealth State Bank -- EFT Processing                *
000130*                                                            *
000140*  End of run consistency recheck for one ACCOUNT-TABLE      *
000150*  entry.  Called once per account from PAYBAT1 after the    *
000160*  whole PAYMENT file has been processed.                    *
000170*                                                            *
000180*-----------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* PAYBAT2 keeps ACCT-T-SUM-UNFUL-OUT and ACCT-T-SUM-UNFUL-IN
000240* up to date request by request, but this shop does not trust
000250* a running total it cannot re-derive -- every night end this
000260* program walks the full in-memory PAYMENT-TABLE a second time
000270* for the one account it was called for, adds up PAY-AMOUNT on
000280* every still-unfulfilled request naming that account as payer
000290* (for the outgoing sum) or payee (for the incoming sum), and
000300* compares the recomputed figure against what is sitting in the
000310* table entry.  Any difference is handed back to PAYBAT1 as a
000320* discrepancy message for the ACCOUNT-REPORT; the table entry
000330* itself is left as PAYBAT2 last set it -- this program reports,
000340* it does not correct.
000350*
000360***************************************************************
000370*    AMENDMENT HISTORY
000380*
000390*  DATE       INIT  TICKET    DESCRIPTION
000400*  01/14/1989  RNO  EFT-0058  Original -- written the same week
000410*                             as the fulfilled-history tables,
000420*                             after an audit finding on the
000430*                             prior month's unfulfilled totals.
000440*  02/02/1989  RNO  EFT-0061  Recheck now compares by account
000450*                             number, not by table subscript --
000460*                             the two tables are not built in
000470*                             the same order.
000480*  06/19/1992  TXW  EFT-0140  Discrepancy message widened to
000490*                             60 characters to show both the
000500*                             booked and recomputed amounts.
000510*  11/30/1998  MAS  EFT-0311  Y2K review -- no 2-digit years in
000520*                             this member, no change required.
000521*  04/08/2002  PKS  EFT-0402  Audit found WS-RECOMPUTED-IN
000522*                             overstated on accounts that take
000523*                             in fulfilled payments -- the period
000524*                             after the outgoing ADD was closing
000525*                             the whole IF PAY-NOT-FULFILLED
000526*                             sentence early, so the incoming
000527*                             check ran unconditionally against
000528*                             every row naming the account as
000529*                             payee.  Also added a PAY-STATUS-NSF
000530*                             test -- rejected (status ER) rows
000531*                             were never added to either sum by
000532*                             PAYBAT2 and must not be recomputed
000533*                             in here either.
000534***************************************************************
000540*    LINKAGE
000550*
000560*     LK-ACCOUNT         - the one ACCOUNT-TABLE entry being
000570*                          rechecked this call.
000580*     LK-PAYMENT-TABLE   - the full in-memory payment table
000590*                          built by PAYBAT1 across the run.
000600*     LK-PAYMENT-COUNT   - number of entries actually used in
000610*                          LK-PAYMENT-TABLE.
000620*     LK-DISCREPANCY-SW  - returned 'Y' when either sum is off.
000630*     LK-DISCREPANCY-MSG - returned text for the ACCOUNT-REPORT.
000640*
000650***************************************************************
000660 ENVIRONMENT DIVISION.
000670 INPUT-OUTPUT SECTION.
000710*
000712*    No files in this member -- LK-ACCOUNT and LK-PAYMENT-TABLE
000713*    both arrive by reference from PAYBAT1.
000720***************************************************************
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750***************************************************************
000760*
000770 01  WS-WORK-AREA.
000780     05  WS-PAY-NDX             PIC S9(4) COMP VALUE +0.
000790     05  WS-RECOMPUTED-OUT      PIC S9(9)V99 COMP-3 VALUE +0.
000800     05  WS-RECOMPUTED-IN       PIC S9(9)V99 COMP-3 VALUE +0.
000805     05  FILLER                 PIC X(04) VALUE SPACES.
000810*
000820 01  WS-DISCREPANCY-EDIT.
000830     05  WS-DE-BOOKED           PIC S9(9)V99.
000840     05  WS-DE-BOOKED-R REDEFINES WS-DE-BOOKED
000850                            PIC ZZZZZZZZ9.99-.
000860     05  WS-DE-RECOMPUTED       PIC S9(9)V99.
000870     05  WS-DE-RECOMPUTED-R REDEFINES WS-DE-RECOMPUTED
000880                            PIC ZZZZZZZZ9.99-.
000885     05  FILLER                 PIC X(04) VALUE SPACES.
000890*
000900***************************************************************
000910 LINKAGE SECTION.
000920***************************************************************
000930*
000940 01  LK-ACCOUNT.
000950     COPY PAYWACCT.
000960*
000970 01  LK-PAYMENT-TABLE.
000980     05  LK-PAYMENT-ENTRY OCCURS 5000 TIMES
000990             INDEXED BY LK-PAY-NDX.
001000         COPY PAYFPAYO.
001010*
001020 01  LK-PAYMENT-COUNT           PIC S9(4) COMP.
001030 01  LK-DISCREPANCY-SW          PIC X.
001040 01  LK-DISCREPANCY-MSG         PIC X(60).
001050*
001060***************************************************************
001070 PROCEDURE DIVISION USING LK-ACCOUNT, LK-PAYMENT-TABLE,
001080                          LK-PAYMENT-COUNT, LK-DISCREPANCY-SW,
001090                          LK-DISCREPANCY-MSG.
001100***************************************************************
001110*
001120 000-MAIN.
001130     PERFORM 100-RECOMPUTE-UNFULFILLED.
001140     PERFORM 200-COMPARE-SUMS.
001150     GOBACK.
001160*
001170***************************************************************
001180*    RESCAN THE PAYMENT TABLE FOR THIS ONE ACCOUNT
001190***************************************************************
001200 100-RECOMPUTE-UNFULFILLED.
001210     MOVE ZEROS TO WS-RECOMPUTED-OUT WS-RECOMPUTED-IN.
001220     IF LK-PAYMENT-COUNT > 0
001230         PERFORM 110-CHECK-ONE-PAYMENT THRU 110-EXIT
001240             VARYING LK-PAY-NDX FROM 1 BY 1
001250             UNTIL LK-PAY-NDX > LK-PAYMENT-COUNT.
001260*
001270 110-CHECK-ONE-PAYMENT.
001273*    EFT-0402 -- both ADDs must stay inside the outer IF, one
001275*    sentence, or a fulfilled/rejected row gets counted anyway.
001280     IF PAY-NOT-FULFILLED OF LK-PAYMENT-ENTRY (LK-PAY-NDX)
001282         AND PAY-STATUS-NSF OF LK-PAYMENT-ENTRY (LK-PAY-NDX)
001290         IF PAY-FROM-ACCT OF LK-PAYMENT-ENTRY (LK-PAY-NDX)
001300                 = ACCT-T-NUMBER OF LK-ACCOUNT
001310             ADD PAY-AMOUNT OF LK-PAYMENT-ENTRY (LK-PAY-NDX)
001320                 TO WS-RECOMPUTED-OUT
001330         IF PAY-TO-ACCT OF LK-PAYMENT-ENTRY (LK-PAY-NDX)
001340                 = ACCT-T-NUMBER OF LK-ACCOUNT
001350             ADD PAY-AMOUNT OF LK-PAYMENT-ENTRY (LK-PAY-NDX)
001360                 TO WS-RECOMPUTED-IN.
001370 110-EXIT.
001380     EXIT.
001390*
001400***************************************************************
001410*    COMPARE RECOMPUTED SUMS AGAINST THE BOOKED TABLE ENTRY
001420***************************************************************
001430 200-COMPARE-SUMS.
001440     MOVE 'N' TO LK-DISCREPANCY-SW.
001450     MOVE SPACES TO LK-DISCREPANCY-MSG.
001460*
001470     IF WS-RECOMPUTED-OUT NOT = ACCT-T-SUM-UNFUL-OUT OF LK-ACCOUNT
001480         MOVE 'Y' TO LK-DISCREPANCY-SW
001490         MOVE ACCT-T-SUM-UNFUL-OUT OF LK-ACCOUNT TO WS-DE-BOOKED
001500         MOVE WS-RECOMPUTED-OUT TO WS-DE-RECOMPUTED
001510         STRING 'UNFUL-OUT BOOKED ' WS-DE-BOOKED-R
001520                ' RECOMPUTED ' WS-DE-RECOMPUTED-R
001530             DELIMITED BY SIZE INTO LK-DISCREPANCY-MSG.
001540*
001550     IF WS-RECOMPUTED-IN NOT = ACCT-T-SUM-UNFUL-IN OF LK-ACCOUNT
001560         MOVE 'Y' TO LK-DISCREPANCY-SW
001570         MOVE ACCT-T-SUM-UNFUL-IN OF LK-ACCOUNT TO WS-DE-BOOKED
001580         MOVE WS-RECOMPUTED-IN TO WS-DE-RECOMPUTED
001590         IF LK-DISCREPANCY-MSG = SPACES
001600             STRING 'UNFUL-IN  BOOKED ' WS-DE-BOOKED-R
001610                    ' RECOMPUTED ' WS-DE-RECOMPUTED-R
001620                 DELIMITED BY SIZE INTO LK-DISCREPANCY-MSG
001630         ELSE
001640             STRING 'UNFUL-IN ALSO OFF'
001650                 DELIMITED BY SIZE INTO LK-DISCREPANCY-MSG.
001660*
001670      END OF PROGRAM PAYBAT3
